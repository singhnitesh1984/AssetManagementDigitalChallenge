000010 IDENTIFICATION DIVISION.
000020*
000030 PROGRAM-ID.     FXFR2000.
000040 AUTHOR.         J R RENQUIST.
000050 INSTALLATION.   MIDSTATE FEDERAL SAVINGS - DP CENTER.
000060 DATE-WRITTEN.   11/18/92.
000070 DATE-COMPILED.
000080 SECURITY.       PRODUCTION - DDA MASTER FILES - RESTRICTED
000090                 ACCESS - DP OPERATIONS AND AUDIT ONLY.
000100*
000110******************************************************************
000120*                                                                *
000130*    FXFR2000 - DDA INTER-ACCOUNT FUNDS TRANSFER POSTING         *
000140*                                                                *
000150*    LOADS THE DDA ACCOUNT MASTER (ACCTMAST) BUILT BY FXFR1000   *
000160*    INTO A WORKING-STORAGE TABLE, THEN APPLIES THE END-OF-DAY   *
000170*    (OR INTRA-DAY) FUNDS-TRANSFER REQUEST FILE (TRANFREQ)       *
000180*    AGAINST IT IN ARRIVAL ORDER.  A REQUEST IS POSTED ONLY IF   *
000190*    BOTH ACCOUNTS EXIST, ARE NOT THE SAME ACCOUNT, AND THE FROM *
000200*    ACCOUNT'S BALANCE IS STRICTLY GREATER THAN THE AMOUNT       *
000210*    REQUESTED.  EVERY REQUEST PRODUCES ONE OR TWO NOTIFICATION  *
000220*    LINES ON TRANFRES; THE UPDATED MASTER IS WRITTEN TO         *
000230*    ACCTMOUT AND A CONTROL-TOTAL SUMMARY IS PRINTED ON CNTLRPT. *
000240*                                                                *
000250******************************************************************
000260*  CHANGE LOG                                                    CHG-LOG*
000270*  --------------------------------------------------------------CHG-LOG*
000280*  DATE      BY   REQUEST/TICKET   DESCRIPTION                   CHG-LOG*
000290*  --------  ---  ---------------  ----------------------------  CHG-LOG*
000300*  11/18/92  JR   CR 4471          ORIGINAL PROGRAM.              CR4471*
000310*  11/20/92  JR   CR 4471          MOVED VALIDATION/LOOKUP ORDER  CR4471*
000320*                                  TO MATCH TELLER SYSTEM'S       CR4471*
000330*                                  REJECT-REASON PRECEDENCE:      CR4471*
000340*                                  BOTH MISSING, FROM MISSING,    CR4471*
000350*                                  TO MISSING, SAME ACCT, THEN    CR4471*
000360*                                  INSUFFICIENT FUNDS.            CR4471*
000370*  12/02/92  JR   CR 4488          WIDENED TRR-STATUS FROM        CR4488*
000380*                                  X(06) TO X(07) - "SUCCESS"     CR4488*
000390*                                  DID NOT FIT IN 6 BYTES.        CR4488*
000400*  01/14/93  JR   CR 4512          INSUFFICIENT-FUNDS TEST WAS    CR4512*
000410*                                  "NOT LESS THAN", WHICH LET AN  CR4512*
000420*                                  EXACT-BALANCE TRANSFER POST    CR4512*
000430*                                  AND ZERO THE ACCOUNT. CHANGED  CR4512*
000440*                                  TO REQUIRE BALANCE STRICTLY    CR4512*
000450*                                  GREATER THAN THE AMOUNT.       CR4512*
000460*  03/15/94  RTB  CR 4901          RAISED IN-MEMORY TABLE SIZE    CR4901*
000470*                                  FROM 2000 TO 5000 ENTRIES -    CR4901*
000480*                                  BRANCH 14 CONVERSION.          CR4901*
000490*  07/09/96  RTB  CR 5241          CORRECTED TABLE SEARCH TO      CR5241*
000500*                                  STOP AT WS-ACCOUNT-COUNT       CR5241*
000510*                                  INSTEAD OF TABLE MAX.          CR5241*
000520*  02/11/99  LDW  CR 5920          YEAR 2000 REVIEW COMPLETED.    CR5920*
000530*                                  THIS PROGRAM CARRIES NO DATE   CR5920*
000540*                                  FIELDS ON ANY FILE; RUN-DATE   CR5920*
000550*                                  ON THE CONTROL REPORT STAYS    CR5920*
000560*                                  2-DIGIT YEAR FOR OPERATOR USE  CR5920*
000570*                                  ONLY AND IS NOT STORED. NO     CR5920*
000580*                                  CHANGE REQUIRED TO DATA.       CR5920*
000590*  06/23/03  RTB  CR 6688          RAISED TABLE SIZE 5000 TO      CR6688*
000600*                                  MATCH CR 6688 IN CBL-ACTAB     CR6688*
000610*                                  COPYBOOK (SHARED WITH FXFR1000)CR6688*
000620*  09/30/08  MHK  CR 7715          ADDED UPSI-0 DEBUG TRACE       CR7715*
000630*                                  SWITCH FOR DP OPERATIONS TO    CR7715*
000640*                                  TURN ON WHEN QA IS CHASING A   CR7715*
000650*                                  BAD-COUNT COMPLAINT.           CR7715*
000660******************************************************************
000670 ENVIRONMENT DIVISION.
000680*
000690 CONFIGURATION SECTION.
000700*
000710 SPECIAL-NAMES.
000720     C01 IS TOP-OF-FORM
000730     CLASS DDA-NUMERIC-TEST IS "0" THRU "9"
000740     UPSI-0 IS DEBUG-TRACE-SWITCH ON STATUS IS DEBUG-TRACE-ON
000750                                  OFF STATUS IS DEBUG-TRACE-OFF.
000760*
000770 INPUT-OUTPUT SECTION.
000780*
000790 FILE-CONTROL.
000800     SELECT ACCTMAST ASSIGN TO "ACCTMAST"
000810                     ORGANIZATION IS LINE SEQUENTIAL.
000820     SELECT TRANFREQ ASSIGN TO "TRANFREQ"
000830                     ORGANIZATION IS LINE SEQUENTIAL.
000840     SELECT TRANFRES ASSIGN TO "TRANFRES"
000850                     ORGANIZATION IS LINE SEQUENTIAL
000860                     FILE STATUS IS TRANFRES-FILE-STATUS.
000870     SELECT ACCTMOUT ASSIGN TO "ACCTMOUT"
000880                     ORGANIZATION IS LINE SEQUENTIAL
000890                     FILE STATUS IS ACCTMOUT-FILE-STATUS.
000900     SELECT CNTLRPT  ASSIGN TO "CNTLRPT".
000910*
000920 DATA DIVISION.
000930*
000940 FILE SECTION.
000950*
000960 FD  ACCTMAST.
000970*
000980 01  FD-ACCOUNT-MASTER-AREA          PIC X(30).
000990*
001000 FD  TRANFREQ.
001010*
001020 01  FD-TRANSFER-REQUEST-AREA        PIC X(40).
001030*
001040 FD  TRANFRES.
001050*
001060 01  FD-TRANSFER-RESULT-AREA         PIC X(100).
001070*
001080 FD  ACCTMOUT.
001090*
001100 01  FD-ACCOUNT-MASTER-OUT-AREA      PIC X(30).
001110*
001120 FD  CNTLRPT.
001130*
001140 01  PRINT-AREA                      PIC X(132).
001150*
001160 WORKING-STORAGE SECTION.
001170*
001180 01  SWITCHES.
001190     05  ACCTMAST-EOF-SWITCH         PIC X       VALUE "N".
001200         88  ACCTMAST-EOF                        VALUE "Y".
001210     05  TRANFREQ-EOF-SWITCH         PIC X       VALUE "N".
001220         88  TRANFREQ-EOF                        VALUE "Y".
001230     05  WS-FROM-FOUND-SWITCH        PIC X       VALUE "N".
001240         88  WS-FROM-FOUND                       VALUE "Y".
001250     05  WS-TO-FOUND-SWITCH          PIC X       VALUE "N".
001260         88  WS-TO-FOUND                         VALUE "Y".
001270     05  WS-AMOUNT-INVALID-SWITCH    PIC X       VALUE "N".
001280         88  WS-AMOUNT-INVALID                   VALUE "Y".
001290*
001300 01  WS-REJECT-REASON                PIC X(01)   VALUE "0".
001310     88  WS-REJECT-NONE                          VALUE "0".
001320     88  WS-REJECT-BOTH-MISSING                  VALUE "1".
001330     88  WS-REJECT-FROM-MISSING                  VALUE "2".
001340     88  WS-REJECT-TO-MISSING                    VALUE "3".
001350     88  WS-REJECT-SAME-ACCT                     VALUE "4".
001360     88  WS-REJECT-INSUFF-FUNDS                  VALUE "5".
001370*
001380 01  FILE-STATUS-FIELDS.
001390     05  TRANFRES-FILE-STATUS        PIC XX.
001400         88  TRANFRES-SUCCESSFUL             VALUE "00".
001410     05  ACCTMOUT-FILE-STATUS        PIC XX.
001420         88  ACCTMOUT-SUCCESSFUL             VALUE "00".
001430*
001440 01  CONTROL-TOTALS.
001450     05  WS-REQUESTS-READ-CT         PIC 9(07)   COMP.
001460     05  WS-POSTED-CT                PIC 9(07)   COMP.
001470     05  WS-REJECT-NO-ACCT-CT        PIC 9(07)   COMP.
001480     05  WS-REJECT-SAME-ACCT-CT      PIC 9(07)   COMP.
001490     05  WS-REJECT-INSUFF-CT         PIC 9(07)   COMP.
001500     05  WS-TOTAL-AMOUNT-POSTED      PIC S9(11)V99.
001510*
001520 01  WS-LOOKUP-ACCT-ID               PIC X(09).
001530 01  WS-LOOKUP-SUB                   PIC 9(05)   COMP.
001540 01  WS-FROM-ACCT-SUB                PIC 9(05)   COMP.
001550 01  WS-TO-ACCT-SUB                  PIC 9(05)   COMP.
001560*
001570 01  WS-SUCCESS-MSG                  PIC X(80).
001580*
001590     COPY "Cobol-Copy-Acmstr.cpy".
001600*
001610     COPY "Cobol-Copy-Trreq.cpy".
001620*
001630     COPY "Cobol-Copy-Trres.cpy".
001640*
001650     COPY "Cobol-Copy-Actab.cpy".
001660*
001670 01  WS-RUN-DATE                     PIC 9(06).
001680 01  WS-RUN-DATE-R  REDEFINES WS-RUN-DATE.
001690     05  WS-RUN-DATE-YY              PIC 9(02).
001700     05  WS-RUN-DATE-MM              PIC 9(02).
001710     05  WS-RUN-DATE-DD              PIC 9(02).
001720*
001730 01  WS-RPT-LABEL                    PIC X(30).
001740 01  WS-RPT-COUNT-VALUE              PIC 9(07)   COMP.
001750 01  WS-RPT-AMOUNT-VALUE             PIC S9(11)V99.
001760*
001770 01  WS-HEADING-AREA.
001780     05  FILLER                      PIC X(30)
001790                             VALUE "FUNDS TRANSFER CONTROL TOTALS".
001800     05  FILLER                      PIC X(07) VALUE " DATE: ".
001810     05  WS-HDG-MM                   PIC 99.
001820     05  FILLER                      PIC X(01) VALUE "/".
001830     05  WS-HDG-DD                   PIC 99.
001840     05  FILLER                      PIC X(01) VALUE "/".
001850     05  WS-HDG-YY                   PIC 99.
001860*
001870 01  WS-CONTROL-LINE                 PIC X(45)   VALUE SPACES.
001880 01  WS-CONTROL-LINE-COUNT-R REDEFINES WS-CONTROL-LINE.
001890     05  WS-CLC-LABEL                PIC X(30).
001900     05  FILLER                      PIC X(05).
001910     05  WS-CLC-COUNT                PIC Z(9)9.
001920 01  WS-CONTROL-LINE-AMOUNT-R REDEFINES WS-CONTROL-LINE.
001930     05  WS-CLA-LABEL                PIC X(30).
001940     05  FILLER                      PIC X(02).
001950     05  WS-CLA-AMOUNT               PIC Z(9)9.99.
001960*
001970 01  WS-REPORT-LINE.
001980     05  FILLER                      PIC X(05)   VALUE SPACES.
001990     05  WS-RL-BODY                  PIC X(45).
002000     05  FILLER                      PIC X(82)   VALUE SPACES.
002010*
002020 PROCEDURE DIVISION.
002030*
002040 000-POST-TRANSFER-BATCH.
002050*
002060     OPEN INPUT  ACCTMAST
002070                 TRANFREQ
002080          OUTPUT TRANFRES
002090                 ACCTMOUT
002100                 CNTLRPT.
002110     PERFORM 100-INITIALIZE-RUN THRU 100-EXIT.
002120     PERFORM 200-LOAD-ACCOUNT-TABLE THRU 200-EXIT
002130         UNTIL ACCTMAST-EOF.
002140     PERFORM 400-POST-TRANSFER-REQUEST THRU 400-EXIT
002150         UNTIL TRANFREQ-EOF.
002160     PERFORM 480-REWRITE-ACCOUNT-MASTER THRU 480-EXIT
002170         VARYING AM-IDX FROM 1 BY 1
002180         UNTIL AM-IDX > WS-ACCOUNT-COUNT.
002190     PERFORM 500-PRINT-CONTROL-TOTALS THRU 500-EXIT.
002200     CLOSE ACCTMAST
002210           TRANFREQ
002220           TRANFRES
002230           ACCTMOUT
002240           CNTLRPT.
002250     STOP RUN.
002260*
002270 100-INITIALIZE-RUN.
002280*
002290     ACCEPT WS-RUN-DATE FROM DATE.
002300     MOVE ZERO TO WS-REQUESTS-READ-CT
002310                  WS-POSTED-CT
002320                  WS-REJECT-NO-ACCT-CT
002330                  WS-REJECT-SAME-ACCT-CT
002340                  WS-REJECT-INSUFF-CT
002350                  WS-TOTAL-AMOUNT-POSTED
002360                  WS-ACCOUNT-COUNT.
002370     DISPLAY "FXFR2000 - FUNDS TRANSFER POSTING - START OF JOB -"
002380             " " WS-RUN-DATE-MM "/" WS-RUN-DATE-DD "/"
002390             WS-RUN-DATE-YY.
002400     IF DEBUG-TRACE-ON
002410         DISPLAY "FXFR2000 - UPSI-0 DEBUG TRACE IS ON".
002420 100-EXIT.
002430     EXIT.
002440*
002450 200-LOAD-ACCOUNT-TABLE.
002460*
002470     PERFORM 210-READ-ACCOUNT-MASTER THRU 210-EXIT.
002480     IF NOT ACCTMAST-EOF
002490         PERFORM 220-INSERT-TABLE-ROW THRU 220-EXIT.
002500 200-EXIT.
002510     EXIT.
002520*
002530 210-READ-ACCOUNT-MASTER.
002540*
002550     READ ACCTMAST INTO ACCOUNT-MASTER-RECORD
002560         AT END
002570             MOVE "Y" TO ACCTMAST-EOF-SWITCH.
002580 210-EXIT.
002590     EXIT.
002600*
002610 220-INSERT-TABLE-ROW.
002620*
002630     ADD 1 TO WS-ACCOUNT-COUNT.
002640     SET AM-IDX TO WS-ACCOUNT-COUNT.
002650     MOVE AM-ACCT-ID          TO AT-ACCT-ID (AM-IDX).
002660     MOVE AM-ACCT-BALANCE     TO AT-ACCT-BALANCE (AM-IDX).
002670 220-EXIT.
002680     EXIT.
002690*
002700 400-POST-TRANSFER-REQUEST.
002710*
002720     PERFORM 405-READ-TRANSFER-REQUEST THRU 405-EXIT.
002730     IF TRANFREQ-EOF
002740         GO TO 400-EXIT.
002750     ADD 1 TO WS-REQUESTS-READ-CT.
002760     PERFORM 410-EDIT-TRANSFER-AMOUNT THRU 410-EXIT.
002770     IF WS-AMOUNT-INVALID
002780         PERFORM 470-WRITE-VALIDATION-REJECT THRU 470-EXIT
002790         GO TO 400-EXIT.
002800     MOVE TR-FROM-ACCT-ID TO WS-LOOKUP-ACCT-ID.
002810     PERFORM 420-LOOKUP-ACCOUNT THRU 420-EXIT.
002820     MOVE WS-ACCOUNT-FOUND-SWITCH TO WS-FROM-FOUND-SWITCH.
002830     MOVE WS-LOOKUP-SUB           TO WS-FROM-ACCT-SUB.
002840     MOVE TR-TO-ACCT-ID   TO WS-LOOKUP-ACCT-ID.
002850     PERFORM 420-LOOKUP-ACCOUNT THRU 420-EXIT.
002860     MOVE WS-ACCOUNT-FOUND-SWITCH TO WS-TO-FOUND-SWITCH.
002870     MOVE WS-LOOKUP-SUB           TO WS-TO-ACCT-SUB.
002880     PERFORM 430-VALIDATE-TRANSFER THRU 430-EXIT.
002890     IF WS-REJECT-NONE
002900         PERFORM 440-APPLY-TRANSFER THRU 440-EXIT
002910         PERFORM 450-WRITE-SUCCESS-NOTICES THRU 450-EXIT
002920     ELSE
002930         PERFORM 460-WRITE-REJECT-NOTICE THRU 460-EXIT.
002940 400-EXIT.
002950     EXIT.
002960*
002970 405-READ-TRANSFER-REQUEST.
002980*
002990     READ TRANFREQ INTO TRANSFER-REQUEST-RECORD
003000         AT END
003010             MOVE "Y" TO TRANFREQ-EOF-SWITCH.
003020     IF DEBUG-TRACE-ON AND NOT TRANFREQ-EOF
003030         DISPLAY "FXFR2000 - READ TRANFREQ " TR-FROM-ACCT-ID
003040                 " TO " TR-TO-ACCT-ID.
003050 405-EXIT.
003060     EXIT.
003070*
003080 410-EDIT-TRANSFER-AMOUNT.
003090*
003100     MOVE "N" TO WS-AMOUNT-INVALID-SWITCH.
003110     IF TR-TRANSFER-AMT < ZERO
003120         MOVE "Y" TO WS-AMOUNT-INVALID-SWITCH.
003130 410-EXIT.
003140     EXIT.
003150*
003160 420-LOOKUP-ACCOUNT.
003170*
003180     MOVE "N" TO WS-ACCOUNT-FOUND-SWITCH.
003190     MOVE ZERO TO WS-LOOKUP-SUB.
003200     IF WS-ACCOUNT-COUNT > ZERO
003210         PERFORM 425-COMPARE-LOOKUP-ENTRY
003220             VARYING AM-IDX FROM 1 BY 1
003230             UNTIL AM-IDX > WS-ACCOUNT-COUNT
003240                OR WS-ACCOUNT-FOUND.
003250 420-EXIT.
003260     EXIT.
003270*
003280 425-COMPARE-LOOKUP-ENTRY.
003290*
003300     IF AT-ACCT-ID (AM-IDX) = WS-LOOKUP-ACCT-ID
003310         MOVE "Y" TO WS-ACCOUNT-FOUND-SWITCH
003320         SET WS-LOOKUP-SUB TO AM-IDX.
003330 425-EXIT.
003340     EXIT.
003350*
003360 430-VALIDATE-TRANSFER.
003370*
003380     SET WS-REJECT-NONE TO TRUE.
003390     EVALUATE TRUE
003400         WHEN NOT WS-FROM-FOUND AND NOT WS-TO-FOUND
003410             SET WS-REJECT-BOTH-MISSING TO TRUE
003420             ADD 1 TO WS-REJECT-NO-ACCT-CT
003430         WHEN NOT WS-FROM-FOUND
003440             SET WS-REJECT-FROM-MISSING TO TRUE
003450             ADD 1 TO WS-REJECT-NO-ACCT-CT
003460         WHEN NOT WS-TO-FOUND
003470             SET WS-REJECT-TO-MISSING TO TRUE
003480             ADD 1 TO WS-REJECT-NO-ACCT-CT
003490         WHEN TR-FROM-ACCT-ID = TR-TO-ACCT-ID
003500             SET WS-REJECT-SAME-ACCT TO TRUE
003510             ADD 1 TO WS-REJECT-SAME-ACCT-CT
003520         WHEN AT-ACCT-BALANCE (WS-FROM-ACCT-SUB) NOT > TR-TRANSFER-AMT
003530             SET WS-REJECT-INSUFF-FUNDS TO TRUE
003540             ADD 1 TO WS-REJECT-INSUFF-CT
003550         WHEN OTHER
003560             SET WS-REJECT-NONE TO TRUE
003570     END-EVALUATE.
003580 430-EXIT.
003590     EXIT.
003600*
003610 440-APPLY-TRANSFER.
003620*
003630     SUBTRACT TR-TRANSFER-AMT FROM AT-ACCT-BALANCE (WS-FROM-ACCT-SUB).
003640     ADD      TR-TRANSFER-AMT TO   AT-ACCT-BALANCE (WS-TO-ACCT-SUB).
003650     ADD 1 TO WS-POSTED-CT.
003660     ADD TR-TRANSFER-AMT TO WS-TOTAL-AMOUNT-POSTED.
003670 440-EXIT.
003680     EXIT.
003690*
003700 450-WRITE-SUCCESS-NOTICES.
003710*
003720     MOVE SPACES TO WS-SUCCESS-MSG.
003730     STRING "Funds From Acct "                 DELIMITED BY SIZE
003740            TR-FROM-ACCT-ID                    DELIMITED BY SIZE
003750            " got transferred successfully To Acct "
003760                                                DELIMITED BY SIZE
003770            TR-TO-ACCT-ID                      DELIMITED BY SIZE
003780       INTO WS-SUCCESS-MSG.
003790     MOVE SPACES          TO TRANSFER-RESULT-RECORD.
003800     MOVE TR-FROM-ACCT-ID TO TRR-ACCT-ID.
003810     SET  TRR-SUCCESS     TO TRUE.
003820     MOVE WS-SUCCESS-MSG  TO TRR-MESSAGE.
003830     PERFORM 455-WRITE-RESULT-RECORD THRU 455-EXIT.
003840     MOVE TR-TO-ACCT-ID   TO TRR-ACCT-ID.
003850     PERFORM 455-WRITE-RESULT-RECORD THRU 455-EXIT.
003860 450-EXIT.
003870     EXIT.
003880*
003890 455-WRITE-RESULT-RECORD.
003900*
003910     WRITE FD-TRANSFER-RESULT-AREA FROM TRANSFER-RESULT-RECORD.
003920     IF NOT TRANFRES-SUCCESSFUL
003930         DISPLAY "WRITE ERROR ON TRANFRES FOR ACCOUNT ID "
003940                 TRR-ACCT-ID
003950         DISPLAY "FILE STATUS CODE IS " TRANFRES-FILE-STATUS
003960         MOVE "Y" TO TRANFREQ-EOF-SWITCH.
003970 455-EXIT.
003980     EXIT.
003990*
004000 460-WRITE-REJECT-NOTICE.
004010*
004020     MOVE SPACES          TO TRANSFER-RESULT-RECORD.
004030     MOVE TR-FROM-ACCT-ID TO TRR-ACCT-ID.
004040     SET  TRR-FAILED      TO TRUE.
004050     EVALUATE TRUE
004060         WHEN WS-REJECT-BOTH-MISSING
004070             STRING "From Acct "                DELIMITED BY SIZE
004080                    TR-FROM-ACCT-ID              DELIMITED BY SIZE
004090                    " and To Acct "              DELIMITED BY SIZE
004100                    TR-TO-ACCT-ID                DELIMITED BY SIZE
004110                    " doesn't exists for doing funds transfer."
004120                                                 DELIMITED BY SIZE
004130               INTO TRR-MESSAGE
004140         WHEN WS-REJECT-FROM-MISSING
004150             STRING "From Acct "                DELIMITED BY SIZE
004160                    TR-FROM-ACCT-ID              DELIMITED BY SIZE
004170                    " doesn't exists for doing funds transfer."
004180                                                 DELIMITED BY SIZE
004190               INTO TRR-MESSAGE
004200         WHEN WS-REJECT-TO-MISSING
004210             STRING "To Acct "                  DELIMITED BY SIZE
004220                    TR-TO-ACCT-ID                DELIMITED BY SIZE
004230                    " doesn't exists for doing funds transfer."
004240                                                 DELIMITED BY SIZE
004250               INTO TRR-MESSAGE
004260         WHEN WS-REJECT-SAME-ACCT
004270             STRING "Can't transfer funds within same account "
004280                                                 DELIMITED BY SIZE
004290                    TR-FROM-ACCT-ID              DELIMITED BY SIZE
004300               INTO TRR-MESSAGE
004310         WHEN WS-REJECT-INSUFF-FUNDS
004320             STRING TR-FROM-ACCT-ID              DELIMITED BY SIZE
004330                    " doesn't have sufficient balance to do funds"
004340                                                 DELIMITED BY SIZE
004350                    " transfer."                 DELIMITED BY SIZE
004360               INTO TRR-MESSAGE
004370     END-EVALUATE.
004380     PERFORM 455-WRITE-RESULT-RECORD THRU 455-EXIT.
004390 460-EXIT.
004400     EXIT.
004410*
004420 470-WRITE-VALIDATION-REJECT.
004430*
004440     MOVE SPACES          TO TRANSFER-RESULT-RECORD.
004450     MOVE TR-FROM-ACCT-ID TO TRR-ACCT-ID.
004460     SET  TRR-FAILED      TO TRUE.
004470     MOVE "Initial balance must be positive." TO TRR-MESSAGE.
004480     PERFORM 455-WRITE-RESULT-RECORD THRU 455-EXIT.
004490 470-EXIT.
004500     EXIT.
004510*
004520 480-REWRITE-ACCOUNT-MASTER.
004530*
004540     MOVE SPACES                    TO ACCOUNT-MASTER-RECORD.
004550     MOVE AT-ACCT-ID (AM-IDX)       TO AM-ACCT-ID.
004560     MOVE AT-ACCT-BALANCE (AM-IDX)  TO AM-ACCT-BALANCE.
004570     WRITE FD-ACCOUNT-MASTER-OUT-AREA FROM ACCOUNT-MASTER-RECORD.
004580     IF NOT ACCTMOUT-SUCCESSFUL
004590         DISPLAY "WRITE ERROR ON ACCTMOUT FOR ACCOUNT ID "
004600                 AM-ACCT-ID
004610         DISPLAY "FILE STATUS CODE IS " ACCTMOUT-FILE-STATUS.
004620 480-EXIT.
004630     EXIT.
004640*
004650 500-PRINT-CONTROL-TOTALS.
004660*
004670     PERFORM 510-FORMAT-REPORT-HEADING THRU 510-EXIT.
004680     MOVE "REQUESTS READ"                 TO WS-RPT-LABEL.
004690     MOVE WS-REQUESTS-READ-CT             TO WS-RPT-COUNT-VALUE.
004700     PERFORM 520-PRINT-COUNT-LINE THRU 520-EXIT.
004710     MOVE "POSTED"                        TO WS-RPT-LABEL.
004720     MOVE WS-POSTED-CT                    TO WS-RPT-COUNT-VALUE.
004730     PERFORM 520-PRINT-COUNT-LINE THRU 520-EXIT.
004740     MOVE "REJECTED - NO ACCOUNT"         TO WS-RPT-LABEL.
004750     MOVE WS-REJECT-NO-ACCT-CT            TO WS-RPT-COUNT-VALUE.
004760     PERFORM 520-PRINT-COUNT-LINE THRU 520-EXIT.
004770     MOVE "REJECTED - SAME ACCOUNT"       TO WS-RPT-LABEL.
004780     MOVE WS-REJECT-SAME-ACCT-CT          TO WS-RPT-COUNT-VALUE.
004790     PERFORM 520-PRINT-COUNT-LINE THRU 520-EXIT.
004800     MOVE "REJECTED - INSUFFICIENT FUNDS" TO WS-RPT-LABEL.
004810     MOVE WS-REJECT-INSUFF-CT             TO WS-RPT-COUNT-VALUE.
004820     PERFORM 520-PRINT-COUNT-LINE THRU 520-EXIT.
004830     MOVE "TOTAL AMOUNT POSTED"           TO WS-RPT-LABEL.
004840     MOVE WS-TOTAL-AMOUNT-POSTED          TO WS-RPT-AMOUNT-VALUE.
004850     PERFORM 530-PRINT-AMOUNT-LINE THRU 530-EXIT.
004860 500-EXIT.
004870     EXIT.
004880*
004890 510-FORMAT-REPORT-HEADING.
004900*
004910     MOVE WS-RUN-DATE-MM TO WS-HDG-MM.
004920     MOVE WS-RUN-DATE-DD TO WS-HDG-DD.
004930     MOVE WS-RUN-DATE-YY TO WS-HDG-YY.
004940     MOVE SPACES         TO WS-CONTROL-LINE.
004950     MOVE WS-HEADING-AREA TO WS-CONTROL-LINE.
004960     MOVE SPACES         TO WS-REPORT-LINE.
004970     MOVE WS-CONTROL-LINE TO WS-RL-BODY.
004980     WRITE PRINT-AREA FROM WS-REPORT-LINE AFTER ADVANCING C01.
004990 510-EXIT.
005000     EXIT.
005010*
005020 520-PRINT-COUNT-LINE.
005030*
005040     MOVE SPACES        TO WS-CONTROL-LINE.
005050     MOVE WS-RPT-LABEL  TO WS-CLC-LABEL.
005060     MOVE WS-RPT-COUNT-VALUE TO WS-CLC-COUNT.
005070     PERFORM 540-WRITE-REPORT-LINE THRU 540-EXIT.
005080 520-EXIT.
005090     EXIT.
005100*
005110 530-PRINT-AMOUNT-LINE.
005120*
005130     MOVE SPACES        TO WS-CONTROL-LINE.
005140     MOVE WS-RPT-LABEL  TO WS-CLA-LABEL.
005150     MOVE WS-RPT-AMOUNT-VALUE TO WS-CLA-AMOUNT.
005160     PERFORM 540-WRITE-REPORT-LINE THRU 540-EXIT.
005170 530-EXIT.
005180     EXIT.
005190*
005200 540-WRITE-REPORT-LINE.
005210*
005220     MOVE SPACES          TO WS-REPORT-LINE.
005230     MOVE WS-CONTROL-LINE TO WS-RL-BODY.
005240     WRITE PRINT-AREA FROM WS-REPORT-LINE AFTER ADVANCING 1 LINE.
005250 540-EXIT.
005260     EXIT.
