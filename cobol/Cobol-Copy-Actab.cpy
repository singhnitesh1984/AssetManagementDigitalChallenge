000010******************************************************************
000020*    IN-MEMORY ACCOUNT TABLE                                     *
000030*    HOLDS THE ACCOUNT MASTER FOR THE DURATION OF ONE RUN, KEYED *
000040*    BY AT-ACCT-ID.  SUBSTITUTES FOR RANDOM/KEYED ACCESS TO THE  *
000050*    ACCOUNT MASTER, WHICH IS CARRIED AS A LINE SEQUENTIAL FILE. *
000060*    SHARED BY FXFR1000 (BUILDS THE TABLE, THEN WRITES IT OUT AS *
000070*    ACCTMAST) AND FXFR2000 (LOADS ACCTMAST INTO THE TABLE,      *
000080*    POSTS TRANSFERS AGAINST IT, THEN REWRITES ACCTMOUT FROM IT).*
000090******************************************************************
000100*    92-11  JR   ORIGINAL TABLE, SIZED FOR 2000 ACCOUNTS. CR 4471.
000110*    99-02  LDW  Y2K REVIEW - NO DATE FIELDS IN THIS TABLE, NO
000120*                 CHANGE REQUIRED. CR 5920.
000130*    03-06  RTB  RAISED TABLE SIZE 2000 TO 5000 - BRANCH 14 RAN
000140*                 OUT OF ROOM ON THE FRIDAY RUN. CR 6688.
000150******************************************************************
000160 01  WS-ACCOUNT-TABLE-CONTROLS.
000170     05  WS-ACCOUNT-COUNT            PIC 9(05)   COMP.
000180     05  WS-ACCOUNT-MAX              PIC 9(05)   COMP
000190                                     VALUE 5000.
000200     05  WS-ACCOUNT-FOUND-SWITCH     PIC X       VALUE "N".
000210         88  WS-ACCOUNT-FOUND                    VALUE "Y".
000220*
000230 01  WS-ACCOUNT-TABLE.
000240     05  WS-ACCOUNT-ENTRY OCCURS 5000 TIMES
000250                          INDEXED BY AM-IDX.
000260         10  AT-ACCT-ID              PIC X(09).
000270         10  AT-ACCT-BALANCE         PIC S9(11)V99.
