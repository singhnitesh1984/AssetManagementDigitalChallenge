000010******************************************************************
000020*    ACCOUNT MASTER RECORD LAYOUT                                *
000030*    ONE ENTRY PER DEMAND DEPOSIT ACCOUNT ON THE ACCOUNT MASTER. *
000040*    SHARED BY THE ACCOUNT-CREATE BATCH (FXFR1000, WRITES) AND   *
000050*    THE FUNDS-TRANSFER POSTING BATCH (FXFR2000, READS/REWRITES).*
000060******************************************************************
000070*    88-05  JR   ORIGINAL LAYOUT FOR DDA MASTER.
000080*    92-11  JR   WIDENED BALANCE TO S9(11)V99 - OLD S9(7)V99
000090*                 TOO SMALL FOR COMMERCIAL ACCOUNTS. CR 4471.
000100*    99-02  LDW  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,
000110*                 NO CHANGE REQUIRED. CR 5920.
000120******************************************************************
000130 01  ACCOUNT-MASTER-RECORD.
000140     05  AM-ACCT-ID                  PIC X(09).
000150     05  AM-ACCT-BALANCE             PIC S9(11)V99.
000160*        RESERVED FOR FUTURE USE - BRANCH/REGION CODE, ETC.
000170     05  FILLER                      PIC X(08).
