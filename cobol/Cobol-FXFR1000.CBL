000010 IDENTIFICATION DIVISION.
000020*
000030 PROGRAM-ID.     FXFR1000.
000040 AUTHOR.         J R RENQUIST.
000050 INSTALLATION.   MIDSTATE FEDERAL SAVINGS - DP CENTER.
000060 DATE-WRITTEN.   11/12/92.
000070 DATE-COMPILED.
000080 SECURITY.       PRODUCTION - DDA MASTER FILES - RESTRICTED
000090                 ACCESS - DP OPERATIONS AND AUDIT ONLY.
000100*
000110******************************************************************
000120*                                                                *
000130*    FXFR1000 - DDA ACCOUNT MASTER BUILD                         *
000140*                                                                *
000150*    READS THE ACCOUNT-CREATE REQUEST FILE (ACCTREQ) AND BUILDS  *
000160*    THE DEMAND DEPOSIT ACCOUNT MASTER (ACCTMAST) ONE RECORD PER *
000170*    REQUEST.  A REQUEST FOR AN ACCOUNT ID ALREADY PRESENT ON    *
000180*    THE MASTER (INCLUDING ONE ADDED EARLIER IN THIS SAME RUN)   *
000190*    IS REJECTED TO ACCTERR AND DOES NOT DISTURB THE MASTER.     *
000200*    NORMALLY RUN ONCE AGAINST AN EMPTY MASTER TO SEED A NEW     *
000210*    BOOK OF ACCOUNTS; MAY ALSO BE RERUN INTRA-DAY WHEN BRANCH   *
000220*    OPERATIONS OPENS NEW ACCOUNTS.                              *
000230*                                                                *
000240******************************************************************
000250*  CHANGE LOG                                                    CHG-LOG*
000260*  --------------------------------------------------------------CHG-LOG*
000270*  DATE      BY   REQUEST/TICKET   DESCRIPTION                   CHG-LOG*
000280*  --------  ---  ---------------  ----------------------------  CHG-LOG*
000290*  11/12/92  JR   CR 4471          ORIGINAL PROGRAM.              CR4471*
000300*  11/19/92  JR   CR 4471          ADDED ACCTERR REJECT FILE -    CR4471*
000310*                                  QA WANTED REJECTS ON PAPER,    CR4471*
000320*                                  NOT JUST A DISPLAY LINE.       CR4471*
000330*  12/02/92  JR   CR 4488          WIDENED BALANCE FIELD PER      CR4488*
000340*                                  ACCTMAST LAYOUT CHANGE.        CR4488*
000350*  03/15/94  RTB  CR 4901          RAISED IN-MEMORY TABLE SIZE    CR4901*
000360*                                  FROM 2000 TO 5000 ENTRIES -    CR4901*
000370*                                  BRANCH 14 CONVERSION.          CR4901*
000380*  07/09/96  RTB  CR 5240          CORRECTED DUPLICATE-CHECK      CR5240*
000390*                                  LOOP TO STOP AT WS-ACCOUNT-    CR5240*
000400*                                  COUNT INSTEAD OF TABLE MAX -   CR5240*
000410*                                  WAS COMPARING AGAINST BLANK    CR5240*
000420*                                  ENTRIES AND FALSE-REJECTING.   CR5240*
000430*  02/11/99  LDW  CR 5920          YEAR 2000 REVIEW COMPLETED.    CR5920*
000440*                                  THIS PROGRAM CARRIES NO DATE   CR5920*
000450*                                  FIELDS ON EITHER FILE; RUN-    CR5920*
000460*                                  DATE STAMP BELOW STAYS 2-DIGIT CR5920*
000470*                                  YEAR FOR THE OPERATOR LOG ONLY CR5920*
000480*                                  AND IS NOT STORED. NO CHANGE   CR5920*
000490*                                  REQUIRED TO DATA.              CR5920*
000500*  06/23/03  RTB  CR 6688          RAISED TABLE SIZE 5000 TO      CR6688*
000510*                                  MATCH CR 6688 IN CBL-ACTAB     CR6688*
000520*                                  COPYBOOK (SHARED WITH FXFR2000)CR6688*
000530*  09/30/08  MHK  CR 7715          ADDED UPSI-0 DEBUG TRACE       CR7715*
000540*                                  SWITCH FOR DP OPERATIONS TO    CR7715*
000550*                                  TURN ON WHEN QA IS CHASING A   CR7715*
000560*                                  BAD-COUNT COMPLAINT.           CR7715*
000570******************************************************************
000580 ENVIRONMENT DIVISION.
000590*
000600 CONFIGURATION SECTION.
000610*
000620 SPECIAL-NAMES.
000630     C01 IS TOP-OF-FORM
000640     CLASS DDA-NUMERIC-TEST IS "0" THRU "9"
000650     UPSI-0 IS DEBUG-TRACE-SWITCH ON STATUS IS DEBUG-TRACE-ON
000660                                  OFF STATUS IS DEBUG-TRACE-OFF.
000670*
000680 INPUT-OUTPUT SECTION.
000690*
000700 FILE-CONTROL.
000710     SELECT ACCTREQ  ASSIGN TO "ACCTREQ"
000720                     ORGANIZATION IS LINE SEQUENTIAL.
000730     SELECT ACCTMAST ASSIGN TO "ACCTMAST"
000740                     ORGANIZATION IS LINE SEQUENTIAL
000750                     FILE STATUS IS ACCTMAST-FILE-STATUS.
000760     SELECT ACCTERR  ASSIGN TO "ACCTERR"
000770                     ORGANIZATION IS LINE SEQUENTIAL
000780                     FILE STATUS IS ACCTERR-FILE-STATUS.
000790*
000800 DATA DIVISION.
000810*
000820 FILE SECTION.
000830*
000840 FD  ACCTREQ.
000850*
000860 01  FD-ACCOUNT-CREATE-REQUEST-AREA  PIC X(30).
000870*
000880 FD  ACCTMAST.
000890*
000900 01  FD-ACCOUNT-MASTER-AREA          PIC X(30).
000910*
000920 FD  ACCTERR.
000930*
000940 01  FD-ACCOUNT-ERROR-AREA           PIC X(90).
000950*
000960 WORKING-STORAGE SECTION.
000970*
000980 01  SWITCHES.
000990     05  ACCTREQ-EOF-SWITCH          PIC X       VALUE "N".
001000         88  ACCTREQ-EOF                         VALUE "Y".
001010*
001020 01  FILE-STATUS-FIELDS.
001030     05  ACCTMAST-FILE-STATUS        PIC XX.
001040         88  ACCTMAST-SUCCESSFUL             VALUE "00".
001050     05  ACCTERR-FILE-STATUS         PIC XX.
001060         88  ACCTERR-SUCCESSFUL              VALUE "00".
001070*
001080 01  RUN-COUNTERS.
001090     05  WS-REQUESTS-READ-CT         PIC 9(07)   COMP.
001100     05  WS-ACCOUNTS-CREATED-CT      PIC 9(07)   COMP.
001110     05  WS-DUPLICATE-REJECT-CT      PIC 9(07)   COMP.
001120*
001130     COPY "Cobol-Copy-Acreq.cpy".
001140*
001150     COPY "Cobol-Copy-Acmstr.cpy".
001160*
001170     COPY "Cobol-Copy-Actab.cpy".
001180*
001190 01  WS-RUN-DATE                     PIC 9(06).
001200 01  WS-RUN-DATE-R  REDEFINES WS-RUN-DATE.
001210     05  WS-RUN-DATE-YY              PIC 9(02).
001220     05  WS-RUN-DATE-MM              PIC 9(02).
001230     05  WS-RUN-DATE-DD              PIC 9(02).
001240*
001250 01  WS-DUP-MSG-AREA                 PIC X(60)   VALUE SPACES.
001260 01  WS-DUP-MSG-AREA-R REDEFINES WS-DUP-MSG-AREA.
001270     05  WS-DUP-MSG-PREFIX           PIC X(11).
001280     05  WS-DUP-MSG-ID               PIC X(09).
001290     05  WS-DUP-MSG-SUFFIX           PIC X(16).
001300     05  FILLER                      PIC X(24).
001310*
001320 01  WS-ERROR-LINE                   PIC X(90)   VALUE SPACES.
001330 01  WS-ERROR-LINE-R REDEFINES WS-ERROR-LINE.
001340     05  WS-ERROR-LINE-ACCT-ID       PIC X(09).
001350     05  FILLER                      PIC X(01).
001360     05  WS-ERROR-LINE-MESSAGE       PIC X(60).
001370     05  FILLER                      PIC X(20).
001380*
001390 PROCEDURE DIVISION.
001400*
001410 000-BUILD-ACCOUNT-MASTER.
001420*
001430     OPEN INPUT  ACCTREQ
001440          OUTPUT ACCTMAST
001450                 ACCTERR.
001460     PERFORM 100-INITIALIZE-RUN THRU 100-EXIT.
001470     PERFORM 300-CREATE-ACCOUNT-RECORD THRU 300-EXIT
001480         UNTIL ACCTREQ-EOF.
001490     PERFORM 700-PRINT-RUN-TOTALS THRU 700-EXIT.
001500     CLOSE ACCTREQ
001510           ACCTMAST
001520           ACCTERR.
001530     STOP RUN.
001540*
001550 100-INITIALIZE-RUN.
001560*
001570     ACCEPT WS-RUN-DATE FROM DATE.
001580     MOVE ZERO TO WS-REQUESTS-READ-CT
001590                  WS-ACCOUNTS-CREATED-CT
001600                  WS-DUPLICATE-REJECT-CT
001610                  WS-ACCOUNT-COUNT.
001620     DISPLAY "FXFR1000 - ACCOUNT MASTER BUILD - START OF JOB - "
001630             WS-RUN-DATE-MM "/" WS-RUN-DATE-DD "/" WS-RUN-DATE-YY.
001640     IF DEBUG-TRACE-ON
001650         DISPLAY "FXFR1000 - UPSI-0 DEBUG TRACE IS ON".
001660 100-EXIT.
001670     EXIT.
001680*
001690 300-CREATE-ACCOUNT-RECORD.
001700*
001710     PERFORM 310-READ-ACCOUNT-REQUEST THRU 310-EXIT.
001720     IF ACCTREQ-EOF
001730         GO TO 300-EXIT.
001740     ADD 1 TO WS-REQUESTS-READ-CT.
001750     PERFORM 320-CHECK-DUPLICATE-ID THRU 320-EXIT.
001760     IF WS-ACCOUNT-FOUND
001770         PERFORM 340-WRITE-DUPLICATE-ERROR THRU 340-EXIT
001780     ELSE
001790         PERFORM 330-INSERT-ACCOUNT-ROW THRU 330-EXIT
001800         PERFORM 350-WRITE-ACCOUNT-MASTER THRU 350-EXIT.
001810 300-EXIT.
001820     EXIT.
001830*
001840 310-READ-ACCOUNT-REQUEST.
001850*
001860     READ ACCTREQ INTO ACCOUNT-CREATE-REQUEST
001870         AT END
001880             MOVE "Y" TO ACCTREQ-EOF-SWITCH.
001890     IF DEBUG-TRACE-ON AND NOT ACCTREQ-EOF
001900         DISPLAY "FXFR1000 - READ ACCTREQ " CR-ACCT-ID
001901         IF CR-ACCT-ID (1:1) IS DDA-NUMERIC-TEST
001902             DISPLAY "FXFR1000 - ACCOUNT ID LEADS WITH A DIGIT".
001910 310-EXIT.
001920     EXIT.
001930*
001940 320-CHECK-DUPLICATE-ID.
001950*
001960     MOVE "N" TO WS-ACCOUNT-FOUND-SWITCH.
001970     IF WS-ACCOUNT-COUNT > ZERO
001980         PERFORM 325-COMPARE-TABLE-ENTRY
001990             VARYING AM-IDX FROM 1 BY 1
002000             UNTIL AM-IDX > WS-ACCOUNT-COUNT
002010                OR WS-ACCOUNT-FOUND.
002020 320-EXIT.
002030     EXIT.
002040*
002050 325-COMPARE-TABLE-ENTRY.
002060*
002070     IF AT-ACCT-ID (AM-IDX) = CR-ACCT-ID
002080         MOVE "Y" TO WS-ACCOUNT-FOUND-SWITCH.
002090 325-EXIT.
002100     EXIT.
002110*
002120 330-INSERT-ACCOUNT-ROW.
002130*
002140     ADD 1 TO WS-ACCOUNT-COUNT.
002150     SET AM-IDX TO WS-ACCOUNT-COUNT.
002160     MOVE CR-ACCT-ID          TO AT-ACCT-ID (AM-IDX).
002170     MOVE CR-OPENING-BALANCE  TO AT-ACCT-BALANCE (AM-IDX).
002180     ADD 1 TO WS-ACCOUNTS-CREATED-CT.
002190 330-EXIT.
002200     EXIT.
002210*
002220 340-WRITE-DUPLICATE-ERROR.
002230*
002240     ADD 1 TO WS-DUPLICATE-REJECT-CT.
002250     MOVE SPACES         TO WS-DUP-MSG-AREA.
002260     MOVE "Account id " TO WS-DUP-MSG-PREFIX.
002270     MOVE CR-ACCT-ID     TO WS-DUP-MSG-ID.
002280     MOVE " already exists!" TO WS-DUP-MSG-SUFFIX.
002290     MOVE SPACES         TO WS-ERROR-LINE.
002300     MOVE CR-ACCT-ID     TO WS-ERROR-LINE-ACCT-ID.
002310     MOVE WS-DUP-MSG-AREA TO WS-ERROR-LINE-MESSAGE.
002320     WRITE FD-ACCOUNT-ERROR-AREA FROM WS-ERROR-LINE.
002330     IF NOT ACCTERR-SUCCESSFUL
002340         DISPLAY "WRITE ERROR ON ACCTERR FOR ACCOUNT ID "
002350                 CR-ACCT-ID
002360         DISPLAY "FILE STATUS CODE IS " ACCTERR-FILE-STATUS
002370         MOVE "Y" TO ACCTREQ-EOF-SWITCH.
002380 340-EXIT.
002390     EXIT.
002400*
002410 350-WRITE-ACCOUNT-MASTER.
002420*
002430     MOVE SPACES             TO ACCOUNT-MASTER-RECORD.
002440     MOVE CR-ACCT-ID         TO AM-ACCT-ID.
002450     MOVE CR-OPENING-BALANCE TO AM-ACCT-BALANCE.
002460     WRITE FD-ACCOUNT-MASTER-AREA FROM ACCOUNT-MASTER-RECORD.
002470     IF NOT ACCTMAST-SUCCESSFUL
002480         DISPLAY "WRITE ERROR ON ACCTMAST FOR ACCOUNT ID "
002490                 CR-ACCT-ID
002500         DISPLAY "FILE STATUS CODE IS " ACCTMAST-FILE-STATUS
002510         MOVE "Y" TO ACCTREQ-EOF-SWITCH.
002520 350-EXIT.
002530     EXIT.
002540*
002550 700-PRINT-RUN-TOTALS.
002560*
002570     DISPLAY "FXFR1000 - REQUESTS READ......... "
002580             WS-REQUESTS-READ-CT.
002590     DISPLAY "FXFR1000 - ACCOUNTS CREATED...... "
002600             WS-ACCOUNTS-CREATED-CT.
002610     DISPLAY "FXFR1000 - DUPLICATES REJECTED... "
002620             WS-DUPLICATE-REJECT-CT.
002630     DISPLAY "FXFR1000 - ACCOUNT MASTER BUILD - END OF JOB".
002640 700-EXIT.
002650     EXIT.
