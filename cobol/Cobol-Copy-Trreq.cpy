000010******************************************************************
000020*    TRANSFER REQUEST RECORD LAYOUT                              *
000030*    ONE ENTRY PER FUNDS-TRANSFER REQUEST FED TO FXFR2000, IN    *
000040*    ARRIVAL ORDER.  NO KEY SEQUENCE IS ASSUMED.                 *
000050******************************************************************
000060*    92-11  JR   ORIGINAL LAYOUT. CR 4471.
000070******************************************************************
000080 01  TRANSFER-REQUEST-RECORD.
000090     05  TR-FROM-ACCT-ID             PIC X(09).
000100     05  TR-TO-ACCT-ID               PIC X(09).
000110     05  TR-TRANSFER-AMT             PIC S9(11)V99.
000120     05  FILLER                      PIC X(09).
