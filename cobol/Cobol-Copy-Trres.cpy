000010******************************************************************
000020*    TRANSFER RESULT RECORD LAYOUT                               *
000030*    ONE ENTRY PER NOTIFICATION/REJECTION OUTCOME WRITTEN BY     *
000040*    FXFR2000 - ONE OR TWO LINES PER TRANSFER REQUEST.           *
000050******************************************************************
000060*    92-11  JR   ORIGINAL LAYOUT. CR 4471.
000070*    92-12  JR   WIDENED TRR-STATUS FROM X(06) TO X(07) - NEITHER
000080*                 "SUCCESS" NOR "FAILED " FIT IN 6 BYTES. CR 4488.
000090******************************************************************
000100 01  TRANSFER-RESULT-RECORD.
000110     05  TRR-ACCT-ID                 PIC X(09).
000120     05  TRR-STATUS                  PIC X(07).
000130         88  TRR-SUCCESS                  VALUE "SUCCESS".
000140         88  TRR-FAILED                   VALUE "FAILED ".
000150     05  TRR-MESSAGE                 PIC X(80).
000160     05  FILLER                      PIC X(04).
