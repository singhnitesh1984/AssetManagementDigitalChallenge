000010******************************************************************
000020*    ACCOUNT CREATE REQUEST RECORD LAYOUT                        *
000030*    ONE ENTRY PER NEW-ACCOUNT REQUEST FED TO FXFR1000.          *
000040*    ACCT ID AND OPENING BALANCE ONLY - NO OTHER OPEN-ACCOUNT    *
000050*    DATA IS CARRIED IN THIS PHASE OF THE PROJECT.               *
000060******************************************************************
000070*    88-05  JR   ORIGINAL LAYOUT.
000080******************************************************************
000090 01  ACCOUNT-CREATE-REQUEST.
000100     05  CR-ACCT-ID                  PIC X(09).
000110     05  CR-OPENING-BALANCE          PIC S9(11)V99.
000120     05  FILLER                      PIC X(08).
